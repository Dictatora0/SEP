000100 IDENTIFICATION DIVISION.
000110************************
000120                                                                  
000130 PROGRAM-ID. PRODREG.
000140 AUTHOR. D. K. HOLLOWAY.
000150 INSTALLATION. MERCANTILE SYSTEMS DIV.
000160 DATE-WRITTEN. FEBRUARY 06, 1990.
000170 DATE-COMPILED.
000180 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000190******************************************************************
000200*                      PROGRAM NARRATIVE                         *
000210*                                                                *
000220*    THIS PROGRAM VALIDATES INCOMING PRODUCT REQUEST RECORDS,    *
000230*    EXTRACTS THE VENDOR PRODUCT NUMBER, AND INSERTS OR UPDATES  *
000240*    THE PRODUCT MASTER FILE.  A REJECTED REQUEST NEVER TOUCHES  *
000250*    THE MASTER.  A REGISTRATION LOG REPORT IS PRODUCED SHOWING  *
000260*    THE ACTION TAKEN (ADDED, UPDATED OR REJECTED) FOR EACH      *
000270*    REQUEST, WITH TRAILER COUNTS AT END OF RUN.                 *
000280*                                                                *
000290*        INPUT:     PRODREQ-IN   - PRODUCT REQUEST FILE          *
000300*                   PRODMAST     - PRODUCT MASTER (BEFORE IMAGE) *
000310*        OUTPUT:    PRODMAST     - PRODUCT MASTER (AFTER IMAGE)  *
000320*                   REGISTER-RPT - PRODUCT REGISTRATION LOG      *
000330*                                                                *
000340******************************************************************
000350*                                                                *
000360*  THIS PROGRAM WAS ORIGINALLY WRITTEN TO VALIDATE VENDOR        *
000370*  CATALOG NUMBERS KEYED FROM MAIL-ORDER CATALOG PAGES (SEE      *
000380*  CHANGE LOG).  IN 2001 THE VALIDATION SOURCE WAS SWITCHED TO   *
000390*  STOREFRONT WEB ADDRESSES SUPPLIED BY THE CATALOG CRAWLER      *
000400*  TEAM; THE VENDOR-NUMBER VALIDATE/INSERT/UPDATE LOGIC ITSELF   *
000410*  IS UNCHANGED FROM THE ORIGINAL MAIL-ORDER DESIGN.             *
000420*                                                                *
000430******************************************************************
000440*                        CHANGE LOG                              *
000450*----------------------------------------------------------------*
000460* DATE      BY   REQUEST     DESCRIPTION                         *
000470* --------  ---  ----------  -------------------------------     *
000480* 02/06/90  DKH  ORIG        ORIGINAL WRITE-UP - MAIL ORDER      *
000490*                            CATALOG NUMBER VALIDATE/UPDATE.     *
000500* 07/11/91  RTC  CR-0260     ADDED "UNNAMED PRODUCT" DEFAULT ON  *
000510*                            BLANK NAME AT INSERT TIME.          *
000520* 05/02/95  LMS  CR-0402     REGISTRATION LOG REPORT ADDED -     *
000530*                            PREVIOUSLY COUNTS ONLY, NO DETAIL.  *
000540* 11/14/98  PJQ  Y2K-0071    YEAR 2000 REMEDIATION - CREATE-DATE *
000550*                            AND UPDATE-DATE WIDENED TO 8-DIGIT  *
000560*                            YYYYMMDD THROUGHOUT.                *
000570* 02/11/99  PJQ  Y2K-0071    Y2K SIGN-OFF TESTING - NO FURTHER   *
000580*                            2-DIGIT YEAR FIELDS REMAIN.         *
000590* 07/16/01  WFN  CR-0602     REQUEST SOURCE CONVERTED FROM       *
000600*                            MAIL-ORDER CATALOG NUMBER KEYING TO *
000610*                            CRAWLER-SUPPLIED WEB ADDRESSES.     *
000620*                            RECORD LAYOUT CHANGED TO CARRY A    *
000630*                            120-BYTE URL IN PLACE OF A KEYED    *
000640*                            CATALOG NUMBER FIELD.               *
000650* 07/16/01  WFN  CR-0602     ADDED URL DOMAIN CHECK AND VENDOR   *
000660*                            NUMBER SCAN OF THE URL PATH IN      *
000670*                            PLACE OF THE OLD KEY-VERIFY EDIT.   *
000680* 09/03/02  WFN  CR-0641     PRODUCT MASTER REBUILT VIA SORT ON  *
000690*                            EACH RUN SO NEWLY ADDED PRODUCTS    *
000700*                            FALL INTO SEQUENCE WITH THE REST    *
000710*                            OF THE FILE.                        *
000720* 03/19/05  HAG  CR-0699     PRODUCT-ID WIDENED TO 12 DIGITS FOR *
000730*                            THE CRAWLER TEAM'S NUMBERING PLAN.  *
000740******************************************************************
000750                                                                  
000760 ENVIRONMENT DIVISION.
000770**********************
000780                                                                  
000790 CONFIGURATION SECTION.
000800*******************
000810                                                                  
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM
000840     CLASS PRG-ALPHA-CLASS IS "A" THRU "Z"
000850     UPSI-0 ON STATUS IS PRG-TEST-RUN-SW
000860            OFF STATUS IS PRG-PROD-RUN-SW.
000870                                                                  
000880 INPUT-OUTPUT SECTION.
000890**********************
000900                                                                  
000910 FILE-CONTROL.
000920                                                                  
000930     SELECT PRODREQ-FILE
000940         ASSIGN TO "PRODREQ-IN"
000950         ORGANIZATION IS SEQUENTIAL.
000960                                                                  
000970     SELECT PRODUCT-MASTER-FILE
000980         ASSIGN TO "PRODMAST"
000990         ORGANIZATION IS SEQUENTIAL.
001000                                                                  
001010     SELECT PRODMAST-WORK-FILE
001020         ASSIGN TO "PRODWORK"
001030         ORGANIZATION IS SEQUENTIAL.
001040                                                                  
001050     SELECT PRODMAST-SORT-FILE
001060         ASSIGN TO "SORTWK01".
001070                                                                  
001080     SELECT REGISTER-REPORT
001090         ASSIGN TO "REGISTER-RPT"
001100         ORGANIZATION IS SEQUENTIAL.
001110                                                                  
001120/
001130 DATA DIVISION.
001140***************
001150                                                                  
001160 FILE SECTION.
001170**************
001180                                                                  
001190******************************************************************
001200*                                                                *
001210*    INPUT FILE - PRODUCT REQUEST FILE, ARRIVAL ORDER            *
001220*    160 BYTE FIXED RECORD                                       *
001230*                                                                *
001240******************************************************************
001250                                                                  
001260 FD  PRODREQ-FILE
001270     LABEL RECORDS STANDARD.
001280                                                                  
001290 01  PRODREQ-REC.
001300     05  PR-URL                      PIC X(120).
001310     05  PR-NAME                     PIC X(40).
001320*    07/16/01 WFN CR-0602 - NO FILLER FOLLOWS.  PR-URL AND
001330*    PR-NAME TOGETHER EXACTLY FILL THE SPECIFIED 160 BYTES.
001340                                                                  
001350******************************************************************
001360*                                                                *
001370*    PRODUCT MASTER FILE - 100 BYTE FIXED RECORD                 *
001380*    OPENED INPUT AT START OF RUN TO LOAD THE IN-MEMORY TABLE,   *
001390*    REOPENED OUTPUT BY THE SORT GIVING CLAUSE AT END OF RUN     *
001400*    (SEE D-100-REWRITE-PRODUCT-MASTER).  KEYED BY PD-ID.        *
001410*                                                                *
001420******************************************************************
001430                                                                  
001440 FD  PRODUCT-MASTER-FILE
001450     LABEL RECORDS STANDARD.
001460                                                                  
001470 01  PRODUCT-REC.
001480     05  PD-ID                       PIC 9(12).
001490     05  PD-NAME                     PIC X(40).
001500     05  PD-URL                      PIC X(30).
001510     05  PD-CREATE-DATE              PIC 9(8).
001520     05  PD-UPDATE-DATE              PIC 9(8).
001530     05  FILLER                      PIC X(02).
001540                                                                  
001550******************************************************************
001560*                                                                *
001570*    09/03/02 WFN CR-0641 - SCRATCH FILE HOLDING THE UNSORTED    *
001580*    IN-MEMORY MASTER TABLE, FED THROUGH THE SORT VERB TO        *
001590*    REBUILD PRODMAST IN ASCENDING PD-ID ORDER.                  *
001600*                                                                *
001610******************************************************************
001620                                                                  
001630 FD  PRODMAST-WORK-FILE
001640     LABEL RECORDS STANDARD.
001650                                                                  
001660 01  PRODMAST-WORK-REC.
001670     05  MW-ID                       PIC 9(12).
001680     05  MW-NAME                     PIC X(40).
001690     05  MW-URL                      PIC X(30).
001700     05  MW-CREATE-DATE              PIC 9(8).
001710     05  MW-UPDATE-DATE              PIC 9(8).
001720     05  FILLER                      PIC X(02).
001730                                                                  
001740 SD  PRODMAST-SORT-FILE.
001750                                                                  
001760 01  PRODMAST-SORT-REC.
001770     05  MS-ID                       PIC 9(12).
001780     05  MS-NAME                     PIC X(40).
001790     05  MS-URL                      PIC X(30).
001800     05  MS-CREATE-DATE              PIC 9(8).
001810     05  MS-UPDATE-DATE              PIC 9(8).
001820     05  FILLER                      PIC X(02).
001830                                                                  
001840******************************************************************
001850*                                                                *
001860*    REPORT FILE - PRODUCT REGISTRATION LOG                      *
001870*                                                                *
001880******************************************************************
001890                                                                  
001900 FD  REGISTER-REPORT
001910     LABEL RECORDS STANDARD.
001920                                                                  
001930 01  REGISTER-LINE-OUT               PIC X(132).
001940                                                                  
001950/
001960 WORKING-STORAGE SECTION.
001970************************
001980                                                                  
001990 77  WA-LINES-PER-PAGE               PIC 99      COMP VALUE 55.
002000 77  WA-PGM-VERSION                  PIC X(04)   VALUE "0104".
002010 77  WS-MASTER-COUNT                 PIC 9(4)    COMP VALUE 0.
002020                                                                  
002030******************************************************************
002040*                                                                *
002050*                        SWITCHES                                *
002060*                                                                *
002070******************************************************************
002080                                                                  
002090 01  SWITCHES.
002100     05  SW-END-OF-MASTER            PIC X.
002110         88  END-OF-MASTER           VALUE "Y".
002120     05  SW-END-OF-REQUESTS          PIC X.
002130         88  END-OF-REQUESTS         VALUE "Y".
002140     05  SW-URL-STATUS               PIC X.
002150         88  URL-VALID               VALUE "Y".
002160         88  URL-INVALID             VALUE "N".
002170     05  SW-ID-STATUS                PIC X.
002180         88  ID-FOUND                VALUE "Y".
002190         88  ID-NOT-FOUND            VALUE "N".
002200     05  SW-PRODUCT-STATUS           PIC X.
002210         88  PRODUCT-FOUND           VALUE "Y".
002220         88  PRODUCT-NOT-FOUND       VALUE "N".
002230     05  FILLER                      PIC X(03).
002240                                                                  
002250******************************************************************
002260*                                                                *
002270*                      ACCUMULATORS                              *
002280*                                                                *
002290******************************************************************
002300                                                                  
002310 01  ACCUMULATORS.
002320     05  AC-LINE-COUNT               PIC 999     COMP.
002330     05  AC-PAGE-COUNT               PIC 999     COMP.
002340     05  WS-ADDED-COUNT              PIC 9(07)   COMP.
002350     05  WS-UPDATED-COUNT            PIC 9(07)   COMP.
002360     05  WS-REJECTED-COUNT           PIC 9(07)   COMP.
002370     05  FILLER                      PIC X(01).
002380                                                                  
002390/
002400******************************************************************
002410*                                                                *
002420*                     WORK AREA FIELDS                           *
002430*                                                                *
002440******************************************************************
002450                                                                  
002460 01  WORK-AREA.
002470     05  WA-TODAYS-DATE-TIME.
002480         10  WA-TODAYS-DATE.
002490             15  WA-TODAYS-YEAR      PIC 9(4).
002500             15  WA-TODAYS-MONTH     PIC 99.
002510             15  WA-TODAYS-DAY       PIC 99.
002520         10  WA-TODAYS-TIME.
002530             15  WA-TODAYS-HOUR      PIC 99.
002540             15  WA-TODAYS-MINUTES   PIC 99.
002550         10  FILLER                  PIC X(9).
002560*    11/14/98 PJQ Y2K-0071 - RUN-DATE WORK AREA WIDENED TO A
002570*    4-DIGIT YEAR THROUGHOUT.
002580     05  WA-DATE.
002590         10  WA-MONTH                PIC 99.
002600         10  WA-DAY                  PIC 99.
002610         10  WA-YEAR                 PIC 9(4).
002620     05  WA-RUN-DATE REDEFINES WA-DATE
002630                                     PIC 9(8).
002640*    09/03/02 WFN CR-0641 - THE MASTER STORES YYYYMMDD BUT THE
002650*    HEADING PRINTS MM/DD/YYYY, SO THE RUN DATE IS CARRIED IN
002660*    BOTH DIGIT ORDERS.
002670     05  WA-MASTER-DATE.
002680         10  WA-MSTR-YEAR            PIC 9(4).
002690         10  WA-MSTR-MONTH           PIC 99.
002700         10  WA-MSTR-DAY             PIC 99.
002710     05  WA-MASTER-DATE-NUM REDEFINES WA-MASTER-DATE
002720                                     PIC 9(8).
002730     05  FILLER                      PIC X(01).
002740                                                                  
002750******************************************************************
002760*                                                                *
002770*          URL-DOMAIN-CHECK AND PRODUCT-ID-SCAN WORK FIELDS      *
002780*          07/16/01 WFN CR-0602 - ORIGINAL                       *
002790*                                                                *
002800******************************************************************
002810                                                                  
002820 01  SCAN-WORK-FIELDS.
002830     05  WS-URL-SUB                  PIC 999     COMP.
002840     05  WS-ID-SUB                   PIC 999     COMP.
002850     05  WS-CHECK-POS                PIC 999     COMP.
002860     05  WS-DIGIT-LEN                PIC 99      COMP.
002870     05  WS-DIGIT-TARGET-COL         PIC 99      COMP.
002880     05  WS-EXTRACTED-ID             PIC 9(12).
002890     05  WS-EXTRACTED-ID-X REDEFINES WS-EXTRACTED-ID
002900                                     PIC X(12).
002910     05  WS-DIGIT-TEXT               PIC X(12).
002920     05  WS-FOUND-SUB                PIC 9(4)    COMP.
002930     05  WS-TABLE-SUB                PIC 9(4)    COMP.
002940     05  WS-REJECT-REASON            PIC X(20).
002950     05  FILLER                      PIC X(01).
002960                                                                  
002970/
002980******************************************************************
002990*                                                                *
003000*          PRODUCT MASTER TABLE - IN-MEMORY, APPEND ORDER        *
003010*          (NON-EMBEDDED TABLE, LOADED FROM PRODMAST AT START,   *
003020*          DUMPED THROUGH THE SORT VERB AT END OF RUN)           *
003030*                                                                *
003040******************************************************************
003050                                                                  
003060 01  PRODUCT-MASTER-TABLE.
003070     05  PM-ENTRY OCCURS 2000 TIMES
003080                  INDEXED BY PM-IDX.
003090         10  PM-ID                   PIC 9(12).
003100         10  PM-NAME                 PIC X(40).
003110         10  PM-URL                  PIC X(30).
003120         10  PM-CREATE-DATE          PIC 9(8).
003130         10  PM-UPDATE-DATE          PIC 9(8).
003140         10  FILLER                  PIC X(02).
003150                                                                  
003160/
003170******************************************************************
003180*                                                                *
003190*       REPORT HEADINGS FOR THE PRODUCT REGISTRATION LOG         *
003200*                                                                *
003210******************************************************************
003220                                                                  
003230 01  REPORT-HEADINGS.
003240     05  RH-LINE-1.
003250         10  FILLER                  PIC X(06) VALUE "DATE: ".
003260         10  RH-RUN-DATE             PIC Z9/99/9999.
003270         10  FILLER                  PIC X(23) VALUE SPACES.
003280         10  FILLER                  PIC X(27) VALUE
003290             "PRODUCT REGISTRATION LOG".
003300         10  FILLER                  PIC X(17) VALUE SPACES.
003310         10  FILLER                  PIC X(05) VALUE "PAGE ".
003320         10  RH-PAGE                 PIC ZZ9.
003330     05  RH-LINE-2.
003340         10  FILLER                  PIC X(15) VALUE
003350             "PRODUCT-ID".
003360         10  FILLER                  PIC X(03) VALUE SPACES.
003370         10  FILLER                  PIC X(10) VALUE "ACTION".
003380         10  FILLER                  PIC X(03) VALUE SPACES.
003390         10  FILLER                  PIC X(24) VALUE
003400             "REJECT REASON".
003410     05  RH-LINE-3.
003420         10  FILLER                  PIC X(12) VALUE ALL "-".
003430         10  FILLER                  PIC X VALUE SPACES.
003440         10  FILLER                  PIC X(08) VALUE ALL "-".
003450         10  FILLER                  PIC X VALUE SPACES.
003460         10  FILLER                  PIC X(20) VALUE ALL "-".
003470                                                                  
003480******************************************************************
003490*                                                                *
003500*          DETAIL LINE FOR THE PRODUCT REGISTRATION LOG          *
003510*                                                                *
003520******************************************************************
003530                                                                  
003540 01  REGISTER-DETAIL-LINE.
003550     05  RL-PRODUCT-ID               PIC Z(11)9.
003560     05  FILLER                      PIC X(03) VALUE SPACES.
003570     05  RL-ACTION                   PIC X(08).
003580     05  FILLER                      PIC X(03) VALUE SPACES.
003590     05  RL-REASON                   PIC X(20).
003600                                                                  
003610******************************************************************
003620*                                                                *
003630*          TRAILER LINE FOR THE PRODUCT REGISTRATION LOG         *
003640*                                                                *
003650******************************************************************
003660                                                                  
003670 01  REGISTER-TRAILER-LINE-1.
003680     05  FILLER                      PIC X(18) VALUE SPACES.
003690     05  FILLER                      PIC X(20) VALUE
003700         "*** RUN TOTALS ***".
003710                                                                  
003720 01  REGISTER-TRAILER-LINE-2.
003730     05  FILLER                      PIC X(02) VALUE SPACES.
003740     05  FILLER                      PIC X(08) VALUE "ADDED".
003750     05  TL-ADDED-COUNT              PIC ZZZ,ZZ9.
003760     05  FILLER                      PIC X(04) VALUE SPACES.
003770     05  FILLER                      PIC X(08) VALUE "UPDATED".
003780     05  TL-UPDATED-COUNT            PIC ZZZ,ZZ9.
003790     05  FILLER                      PIC X(04) VALUE SPACES.
003800     05  FILLER                      PIC X(09) VALUE "REJECTED".
003810     05  TL-REJECTED-COUNT           PIC ZZZ,ZZ9.
003820                                                                  
003830/
003840 PROCEDURE DIVISION.
003850*******************
003860******************************************************************
003870*                                                                *
003880*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
003890*                                                                *
003900******************************************************************
003910                                                                  
003920 MAIN-PROGRAM.
003930                                                                  
003940     PERFORM A-100-INITIALIZATION.
003950     PERFORM B-100-LOAD-PRODUCT-MASTER.
003960     PERFORM C-100-PROCESS-REQUESTS.
003970     PERFORM D-100-REWRITE-PRODUCT-MASTER.
003980     PERFORM E-100-WRAP-UP.
003990     STOP RUN.
004000                                                                  
004010******************************************************************
004020*                                                                *
004030*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
004040*                                                                *
004050******************************************************************
004060                                                                  
004070 A-100-INITIALIZATION.
004080                                                                  
004090     INITIALIZE ACCUMULATORS.
004100                                                                  
004110     OPEN INPUT PRODREQ-FILE
004120          OUTPUT REGISTER-REPORT.
004130                                                                  
004140     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
004150     MOVE WA-TODAYS-YEAR TO WA-YEAR.
004160     MOVE WA-TODAYS-MONTH TO WA-MONTH.
004170     MOVE WA-TODAYS-DAY TO WA-DAY.
004180     MOVE WA-TODAYS-YEAR TO WA-MSTR-YEAR.
004190     MOVE WA-TODAYS-MONTH TO WA-MSTR-MONTH.
004200     MOVE WA-TODAYS-DAY TO WA-MSTR-DAY.
004210
004220     MOVE "N" TO SW-END-OF-MASTER.
004230     MOVE "N" TO SW-END-OF-REQUESTS.
004240                                                                  
004250/
004260******************************************************************
004270*                                                                *
004280*          LOAD THE PRODUCT MASTER INTO THE IN-MEMORY TABLE      *
004290*                                                                *
004300******************************************************************
004310                                                                  
004320 B-100-LOAD-PRODUCT-MASTER.
004330                                                                  
004340     OPEN INPUT PRODUCT-MASTER-FILE.
004350                                                                  
004360     READ PRODUCT-MASTER-FILE
004370         AT END
004380             MOVE "Y" TO SW-END-OF-MASTER.
004390                                                                  
004400     PERFORM B-200-LOAD-ONE-MASTER-RECORD
004410       UNTIL END-OF-MASTER.
004420                                                                  
004430     CLOSE PRODUCT-MASTER-FILE.
004440                                                                  
004450 B-200-LOAD-ONE-MASTER-RECORD.
004460                                                                  
004470     ADD 1 TO WS-MASTER-COUNT.
004480     MOVE PD-ID            TO PM-ID (WS-MASTER-COUNT).
004490     MOVE PD-NAME          TO PM-NAME (WS-MASTER-COUNT).
004500     MOVE PD-URL           TO PM-URL (WS-MASTER-COUNT).
004510     MOVE PD-CREATE-DATE   TO PM-CREATE-DATE (WS-MASTER-COUNT).
004520     MOVE PD-UPDATE-DATE   TO PM-UPDATE-DATE (WS-MASTER-COUNT).
004530                                                                  
004540     READ PRODUCT-MASTER-FILE
004550         AT END
004560             MOVE "Y" TO SW-END-OF-MASTER.
004570                                                                  
004580/
004590******************************************************************
004600*                                                                *
004610*             PRODUCT REQUEST FILE PROCESSING CONTROL            *
004620*                                                                *
004630******************************************************************
004640                                                                  
004650 C-100-PROCESS-REQUESTS.
004660                                                                  
004670     READ PRODREQ-FILE
004680         AT END
004690             MOVE "Y" TO SW-END-OF-REQUESTS.
004700                                                                  
004710     PERFORM C-110-PROCESS-ONE-REQUEST
004720       UNTIL END-OF-REQUESTS.
004730                                                                  
004740******************************************************************
004750*                                                                *
004760*                VALIDATE AND LOG ONE REQUEST                    *
004770*                                                                *
004780******************************************************************
004790                                                                  
004800 C-110-PROCESS-ONE-REQUEST.
004810                                                                  
004820     IF AC-LINE-COUNT = 0
004830         PERFORM C-900-PRINT-HEADINGS.
004840                                                                  
004850     PERFORM C-200-VALIDATE-REQUEST.
004860                                                                  
004870     READ PRODREQ-FILE
004880         AT END
004890             MOVE "Y" TO SW-END-OF-REQUESTS.
004900                                                                  
004910/
004920******************************************************************
004930*                                                                *
004940*          07/16/01 WFN CR-0602 - VALIDATE THE REQUEST URL       *
004950*                                                                *
004960******************************************************************
004970                                                                  
004980 C-200-VALIDATE-REQUEST.
004990                                                                  
005000     SET URL-INVALID TO TRUE.
005010                                                                  
005020     PERFORM C-201-CHECK-URL-DOMAIN
005030       VARYING WS-URL-SUB FROM 1 BY 1
005040       UNTIL WS-URL-SUB > 115 OR URL-VALID.
005050                                                                  
005060     IF URL-INVALID
005070         MOVE "INVALID STORE URL" TO WS-REJECT-REASON
005080         PERFORM C-250-REJECT-REQUEST
005090     ELSE
005100         PERFORM C-210-EXTRACT-PRODUCT-ID
005110         IF ID-NOT-FOUND
005120             MOVE "NO PRODUCT ID IN URL" TO WS-REJECT-REASON
005130             PERFORM C-250-REJECT-REQUEST
005140         ELSE
005150             PERFORM C-220-REGISTER-PRODUCT.
005160                                                                  
005170 C-201-CHECK-URL-DOMAIN.
005180                                                                  
005190     IF PR-URL (WS-URL-SUB : 6) = "jd.com"
005200         SET URL-VALID TO TRUE.
005210                                                                  
005220/
005230******************************************************************
005240*                                                                *
005250*   EXTRACT THE PRODUCT ID FROM THE PATTERN /<DIGITS>.HTML       *
005260*   FIRST MATCH LEFT TO RIGHT, DIGIT RUN 1-12 CHARACTERS         *
005270*                                                                *
005280******************************************************************
005290                                                                  
005300 C-210-EXTRACT-PRODUCT-ID.
005310                                                                  
005320     SET ID-NOT-FOUND TO TRUE.
005330     MOVE ZEROS TO WS-EXTRACTED-ID.
005340                                                                  
005350     PERFORM C-211-SCAN-FOR-SLASH
005360       VARYING WS-ID-SUB FROM 1 BY 1
005370       UNTIL WS-ID-SUB > 114 OR ID-FOUND.
005380                                                                  
005390 C-211-SCAN-FOR-SLASH.
005400                                                                  
005410     IF PR-URL (WS-ID-SUB : 1) = "/"
005420         PERFORM C-212-TRY-DIGIT-RUN.
005430                                                                  
005440 C-212-TRY-DIGIT-RUN.
005450                                                                  
005460     MOVE 0 TO WS-DIGIT-LEN.
005470     COMPUTE WS-CHECK-POS = WS-ID-SUB + 1.
005480                                                                  
005490     PERFORM C-213-COUNT-ONE-DIGIT
005500       VARYING WS-CHECK-POS FROM WS-CHECK-POS BY 1
005510       UNTIL WS-CHECK-POS > 120
005520          OR PR-URL (WS-CHECK-POS : 1) IS NOT NUMERIC
005530          OR WS-DIGIT-LEN > 12.
005540                                                                  
005550     IF WS-DIGIT-LEN > 0 AND WS-DIGIT-LEN NOT > 12
005560         IF WS-CHECK-POS + 4 NOT > 120
005570             IF PR-URL (WS-CHECK-POS : 5) = ".html"
005580                 PERFORM C-214-SAVE-EXTRACTED-ID
005590                 SET ID-FOUND TO TRUE.
005600                                                                  
005610 C-213-COUNT-ONE-DIGIT.
005620                                                                  
005630     ADD 1 TO WS-DIGIT-LEN.
005640                                                                  
005650 C-214-SAVE-EXTRACTED-ID.
005660                                                                  
005670*    RIGHT-JUSTIFY THE DIGIT RUN, ZERO-FILLED, INTO A 12-BYTE
005680*    NUMERIC PRODUCT-ID.
005690     MOVE ZEROS TO WS-DIGIT-TEXT.
005700     COMPUTE WS-DIGIT-TARGET-COL = 13 - WS-DIGIT-LEN.
005710     MOVE PR-URL (WS-ID-SUB + 1 : WS-DIGIT-LEN)
005720       TO WS-DIGIT-TEXT (WS-DIGIT-TARGET-COL : WS-DIGIT-LEN).
005730     MOVE WS-DIGIT-TEXT TO WS-EXTRACTED-ID-X.
005740                                                                  
005750/
005760******************************************************************
005770*                                                                *
005780*          LOOK UP THE PRODUCT-ID IN THE MASTER TABLE            *
005790*                                                                *
005800******************************************************************
005810                                                                  
005820 C-220-REGISTER-PRODUCT.
005830                                                                  
005840     SET PRODUCT-NOT-FOUND TO TRUE.
005850                                                                  
005860     PERFORM C-221-COMPARE-ONE-ENTRY
005870       VARYING WS-TABLE-SUB FROM 1 BY 1
005880       UNTIL WS-TABLE-SUB > WS-MASTER-COUNT OR PRODUCT-FOUND.
005890                                                                  
005900     IF PRODUCT-FOUND
005910         PERFORM C-240-UPDATE-PRODUCT
005920     ELSE
005930         PERFORM C-230-ADD-PRODUCT.
005940                                                                  
005950 C-221-COMPARE-ONE-ENTRY.
005960                                                                  
005970     IF PM-ID (WS-TABLE-SUB) = WS-EXTRACTED-ID
005980         SET PRODUCT-FOUND TO TRUE
005990         MOVE WS-TABLE-SUB TO WS-FOUND-SUB.
006000                                                                  
006010/
006020******************************************************************
006030*                                                                *
006040*          INSERT A NEW PRODUCT INTO THE MASTER TABLE            *
006050*                                                                *
006060******************************************************************
006070                                                                  
006080 C-230-ADD-PRODUCT.
006090                                                                  
006100     ADD 1 TO WS-MASTER-COUNT.
006110                                                                  
006120     MOVE WS-EXTRACTED-ID TO PM-ID (WS-MASTER-COUNT).
006130                                                                  
006140     IF PR-NAME = SPACES
006150*    07/11/91 RTC CR-0260 - DEFAULT NAME WHEN NONE SUPPLIED.
006160         MOVE "UNNAMED PRODUCT" TO PM-NAME (WS-MASTER-COUNT)
006170     ELSE
006180         MOVE PR-NAME TO PM-NAME (WS-MASTER-COUNT).
006190                                                                  
006200     MOVE PR-URL TO PM-URL (WS-MASTER-COUNT).
006210     MOVE WA-MASTER-DATE-NUM TO PM-CREATE-DATE (WS-MASTER-COUNT).
006220     MOVE WA-MASTER-DATE-NUM TO PM-UPDATE-DATE (WS-MASTER-COUNT).
006230                                                                  
006240     MOVE WS-EXTRACTED-ID TO RL-PRODUCT-ID.
006250     MOVE "ADDED" TO RL-ACTION.
006260     MOVE SPACES TO RL-REASON.
006270     PERFORM C-300-WRITE-LOG-LINE.
006280                                                                  
006290     ADD 1 TO WS-ADDED-COUNT.
006300                                                                  
006310******************************************************************
006320*                                                                *
006330*          REFRESH AN EXISTING PRODUCT'S UPDATE DATE             *
006340*                                                                *
006350******************************************************************
006360                                                                  
006370 C-240-UPDATE-PRODUCT.
006380                                                                  
006390     MOVE WA-MASTER-DATE-NUM TO PM-UPDATE-DATE (WS-FOUND-SUB).
006400                                                                  
006410     MOVE WS-EXTRACTED-ID TO RL-PRODUCT-ID.
006420     MOVE "UPDATED" TO RL-ACTION.
006430     MOVE SPACES TO RL-REASON.
006440     PERFORM C-300-WRITE-LOG-LINE.
006450                                                                  
006460     ADD 1 TO WS-UPDATED-COUNT.
006470                                                                  
006480/
006490******************************************************************
006500*                                                                *
006510*                  LOG A REJECTED REQUEST                        *
006520*                                                                *
006530******************************************************************
006540                                                                  
006550 C-250-REJECT-REQUEST.
006560                                                                  
006570     MOVE SPACES TO RL-PRODUCT-ID.
006580     MOVE "REJECTED" TO RL-ACTION.
006590     MOVE WS-REJECT-REASON TO RL-REASON.
006600     PERFORM C-300-WRITE-LOG-LINE.
006610                                                                  
006620     ADD 1 TO WS-REJECTED-COUNT.
006630                                                                  
006640******************************************************************
006650*                                                                *
006660*      05/02/95 LMS CR-0402 - WRITE ONE REGISTRATION LOG LINE    *
006670*                                                                *
006680******************************************************************
006690                                                                  
006700 C-300-WRITE-LOG-LINE.
006710                                                                  
006720     IF AC-LINE-COUNT > WA-LINES-PER-PAGE
006730         PERFORM C-900-PRINT-HEADINGS.
006740                                                                  
006750     WRITE REGISTER-LINE-OUT FROM REGISTER-DETAIL-LINE
006760       AFTER ADVANCING 1 LINE.
006770     ADD 1 TO AC-LINE-COUNT.
006780                                                                  
006790/
006800******************************************************************
006810*                                                                *
006820*                    PAGE HEADING PARAGRAPH                      *
006830*                                                                *
006840******************************************************************
006850                                                                  
006860 C-900-PRINT-HEADINGS.
006870                                                                  
006880     ADD 1 TO AC-PAGE-COUNT.
006890     MOVE WA-RUN-DATE TO RH-RUN-DATE.
006900     MOVE AC-PAGE-COUNT TO RH-PAGE.
006910                                                                  
006920     WRITE REGISTER-LINE-OUT FROM RH-LINE-1
006930       AFTER ADVANCING PAGE.
006940     WRITE REGISTER-LINE-OUT FROM RH-LINE-2
006950       AFTER ADVANCING 2 LINES.
006960     WRITE REGISTER-LINE-OUT FROM RH-LINE-3
006970       AFTER ADVANCING 1 LINE.
006980                                                                  
006990     MOVE 5 TO AC-LINE-COUNT.
007000                                                                  
007010/
007020******************************************************************
007030*                                                                *
007040*      09/03/02 WFN CR-0641 - REBUILD PRODMAST IN PD-ID ORDER    *
007050*                                                                *
007060******************************************************************
007070                                                                  
007080 D-100-REWRITE-PRODUCT-MASTER.
007090                                                                  
007100     OPEN OUTPUT PRODMAST-WORK-FILE.
007110                                                                  
007120     PERFORM D-110-WRITE-ONE-WORK-RECORD
007130       VARYING WS-TABLE-SUB FROM 1 BY 1
007140       UNTIL WS-TABLE-SUB > WS-MASTER-COUNT.
007150                                                                  
007160     CLOSE PRODMAST-WORK-FILE.
007170                                                                  
007180     SORT PRODMAST-SORT-FILE
007190         ON ASCENDING KEY MS-ID
007200         USING PRODMAST-WORK-FILE
007210         GIVING PRODUCT-MASTER-FILE.
007220                                                                  
007230 D-110-WRITE-ONE-WORK-RECORD.
007240                                                                  
007250     MOVE PM-ID (WS-TABLE-SUB)          TO MW-ID.
007260     MOVE PM-NAME (WS-TABLE-SUB)        TO MW-NAME.
007270     MOVE PM-URL (WS-TABLE-SUB)         TO MW-URL.
007280     MOVE PM-CREATE-DATE (WS-TABLE-SUB) TO MW-CREATE-DATE.
007290     MOVE PM-UPDATE-DATE (WS-TABLE-SUB) TO MW-UPDATE-DATE.
007300                                                                  
007310     WRITE PRODMAST-WORK-REC.
007320                                                                  
007330/
007340******************************************************************
007350*                                                                *
007360*                      END OF JOB PARAGRAPH                      *
007370*                                                                *
007380******************************************************************
007390                                                                  
007400 E-100-WRAP-UP.
007410                                                                  
007420     MOVE WS-ADDED-COUNT TO TL-ADDED-COUNT.
007430     MOVE WS-UPDATED-COUNT TO TL-UPDATED-COUNT.
007440     MOVE WS-REJECTED-COUNT TO TL-REJECTED-COUNT.
007450                                                                  
007460     WRITE REGISTER-LINE-OUT FROM REGISTER-TRAILER-LINE-1
007470       AFTER ADVANCING 2 LINES.
007480     WRITE REGISTER-LINE-OUT FROM REGISTER-TRAILER-LINE-2
007490       AFTER ADVANCING 1 LINE.
007500                                                                  
007510     CLOSE PRODREQ-FILE
007520           REGISTER-REPORT.
007530                                                                  
007540     DISPLAY " ".
007550     DISPLAY "PRODUCT REGISTRATION BATCH HAS TERMINATED".
007560     DISPLAY " ".
007570                                                                  
007580******************************************************************
007590*                         END OF PROGRAM                         *
007600******************************************************************
007610/
