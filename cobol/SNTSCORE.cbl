000100 IDENTIFICATION DIVISION.
000110************************
000120
000130 PROGRAM-ID. SNTSCORE.
000140 AUTHOR. D. K. HOLLOWAY.
000150 INSTALLATION. MERCANTILE SYSTEMS DIV.
000160 DATE-WRITTEN. NOVEMBER 14, 1988.
000170 DATE-COMPILED.
000180 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000190******************************************************************
000200*                      PROGRAM NARRATIVE                         *
000210*                                                                *
000220*    THIS PROGRAM READS THE CUSTOMER-COMMENT WORD-SCAN FILE      *
000230*    AND SCORES EACH COMMENT FOR SATISFACTION SENTIMENT BY       *
000240*    MATCHING ITS PRE-SPLIT WORDS AGAINST THE POSITIVE, NEGATIVE *
000250*    DEGREE-ADVERB AND NEGATION WORD TABLES CARRIED IN WORKING-  *
000260*    STORAGE.  A SCORE OF 0.0000 (MOST NEGATIVE) THROUGH 1.0000  *
000270*    (MOST POSITIVE) IS COMPUTED FOR EACH COMMENT AND WRITTEN TO *
000280*    THE SCORED-COMMENT OUTPUT FILE, AND A PER-PRODUCT SUMMARY   *
000290*    REPORT IS PRODUCED SHOWING COMMENT COUNT, AVERAGE SCORE AND *
000300*    CLASS COUNTS AT EACH BREAK ON PRODUCT NUMBER.               *
000310*                                                                *
000320*        INPUT:     COMMENTS-IN  - WORD-SCAN COMMENT FILE        *
000330*        OUTPUT:    SCORES-OUT   - SCORED COMMENT FILE           *
000340*                   SENTIMENT-RPT - PRODUCT SENTIMENT REPORT     *
000350*                                                                *
000360******************************************************************
000370*                                                                *
000380*  THIS PROGRAM WAS ORIGINALLY WRITTEN TO SCORE MAIL-IN PHONE-   *
000390*  SURVEY COMMENT CARDS FOR THE CUSTOMER SATISFACTION TREND      *
000400*  REPORT (SEE CHANGE LOG).  THE COMMENT SOURCE WAS SWITCHED     *
000410*  TO THE CATALOG WEB SITE'S REVIEW-CAPTURE FEED IN 2001; THE    *
000420*  WORD-SCAN AND SCORING LOGIC ITSELF IS UNCHANGED FROM THE      *
000430*  ORIGINAL PHONE-SURVEY DESIGN.                                 *
000440*                                                                *
000450******************************************************************
000460*                        CHANGE LOG                              *
000470*----------------------------------------------------------------*
000480* DATE      BY   REQUEST     DESCRIPTION                         *
000490* --------  ---  ----------  -------------------------------     *
000500* 11/14/88  DKH  ORIG        ORIGINAL WRITE-UP - PHONE SURVEY     *
000510*                            COMMENT CARD WORD SCAN.              *
000520* 03/02/89  DKH  CR-0114     ADDED NEGATION WORD TABLE - SINGLE   *
000530*                            "NOT" HANDLING ONLY.                 *
000540* 09/19/90  RTC  CR-0201     ADDED DEGREE-ADVERB TABLE AND        *
000550*                            MULTIPLIER LOGIC PER MKTG REQUEST.   *
000560* 06/05/91  RTC  CR-0247     DOUBLE-NEGATION CANCELLATION ADDED - *
000570*                            "NOT NEVER GOOD" NOW SCORES POSITIVE.*
000580* 01/22/94  LMS  CR-0389     PRODUCT-LEVEL CONTROL BREAK AND      *
000590*                            SUMMARY REPORT ADDED - PREVIOUSLY    *
000600*                            ONE GRAND TOTAL ONLY.                *
000610* 08/30/96  LMS  CR-0455     WIDENED POSITIVE/NEGATIVE WORD       *
000620*                            TABLES PER CUST SVC WORD LIST.       *
000630* 12/03/98  PJQ  Y2K-0071    YEAR 2000 REMEDIATION - RUN-DATE     *
000640*                            WORK AREA EXPANDED TO 4-DIGIT YEAR.  *
000650* 02/11/99  PJQ  Y2K-0071    Y2K SIGN-OFF TESTING - NO FURTHER    *
000660*                            2-DIGIT YEAR FIELDS REMAIN.          *
000670* 07/16/01  WFN  CR-0602     COMMENT SOURCE CONVERTED FROM SURVEY *
000680*                            CARD KEYING TO WEB CATALOG REVIEW-   *
000690*                            CAPTURE FEED.  RECORD LAYOUT CHANGED *
000700*                            TO CARRY PRE-SPLIT WORD LIST OF 25   *
000710*                            ENTRIES IN PLACE OF FREE TEXT.       *
000720* 07/16/01  WFN  CR-0602     COMMENT-ID AND PRODUCT-ID WIDENED TO *
000730*                            10 AND 12 DIGITS FOR THE WEB CATALOG *
000740*                            NUMBERING SCHEME.                   *
000750* 04/09/03  WFN  CR-0668     SCORE ROUNDING CHANGED FROM TRUNCATE *
000760*                            TO ROUND-HALF-UP PER AUDIT FINDING.  *
000770* 10/02/06  HAG  CR-0733     FINAL-BREAK LOGIC CORRECTED - LAST   *
000780*                            PRODUCT ON FILE WAS DROPPING ITS     *
000790*                            SUMMARY LINE WHEN THE FILE ENDED     *
000800*                            ON A PRODUCT-ID CHANGE.              *
000810******************************************************************
000820
000830 ENVIRONMENT DIVISION.
000840**********************
000850
000860 CONFIGURATION SECTION.
000870*******************
000880
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM
000910     CLASS SNT-ALPHA-CLASS IS "A" THRU "Z"
000920     UPSI-0 ON STATUS IS SNT-TEST-RUN-SW
000930            OFF STATUS IS SNT-PROD-RUN-SW.
000940
000950 INPUT-OUTPUT SECTION.
000960**********************
000970
000980 FILE-CONTROL.
000990
001000     SELECT COMMENT-FILE
001010         ASSIGN TO "COMMENTS-IN"
001020         ORGANIZATION IS SEQUENTIAL.
001030
001040     SELECT SCORE-FILE
001050         ASSIGN TO "SCORES-OUT"
001060         ORGANIZATION IS SEQUENTIAL.
001070
001080     SELECT SENTIMENT-REPORT
001090         ASSIGN TO "SENTIMENT-RPT"
001100         ORGANIZATION IS SEQUENTIAL.
001110
001120/
001130 DATA DIVISION.
001140***************
001150
001160 FILE SECTION.
001170**************
001180
001190******************************************************************
001200*                                                                *
001210*    INPUT FILE - CUSTOMER COMMENT WORD-SCAN FILE                *
001220*    440 BYTE FIXED RECORD, SORTED BY PRODUCT-ID THEN COMMENT-ID *
001230*                                                                *
001240******************************************************************
001250
001260 FD  COMMENT-FILE
001270     LABEL RECORDS STANDARD.
001280
001290 01  COMMENT-REC.
001300*    07/16/01 WFN CR-0602 - LAYOUT REPLACED FREE-TEXT COMMENT
001310*    WITH THE PRE-SPLIT WORD LIST BELOW.
001320     05  CM-ID                       PIC 9(10).
001330     05  CM-PRODUCT-ID               PIC 9(12).
001340     05  CM-TOKEN-COUNT              PIC 9(03).
001350     05  CM-TOKENS OCCURS 25 TIMES   PIC X(16).
001360     05  FILLER                      PIC X(15).
001370
001380******************************************************************
001390*                                                                *
001400*    OUTPUT FILE - SCORED COMMENT FILE                          *
001410*    40 BYTE FIXED RECORD, SAME ORDER AS THE INPUT FILE          *
001420*                                                                *
001430******************************************************************
001440
001450 FD  SCORE-FILE
001460     LABEL RECORDS STANDARD.
001470
001480 01  SCORE-REC.
001490     05  SC-ID                       PIC 9(10).
001500     05  SC-PRODUCT-ID               PIC 9(12).
001510     05  SC-SCORE                    PIC 9V9(4).
001520     05  SC-CLASS                    PIC X(08).
001530*    SC-SCORE IS 5 BYTES AND SC-CLASS IS 8 BYTES; THE TRAILING
001540*    FILLER IS WIDENED TO 05 SO THE RECORD TOTALS THE REQUIRED
001550*    40 BYTES.
001560     05  FILLER                      PIC X(05).
001570
001580******************************************************************
001590*                                                                *
001600*    REPORT FILE - PRODUCT SENTIMENT SUMMARY REPORT               *
001610*                                                                *
001620******************************************************************
001630
001640 FD  SENTIMENT-REPORT
001650     LABEL RECORDS STANDARD.
001660
001670 01  SENTIMENT-LINE-OUT              PIC X(132).
001680
001690/
001700 WORKING-STORAGE SECTION.
001710************************
001720
001730 77  WA-LINES-PER-PAGE               PIC 99      COMP VALUE 55.
001740 77  WA-PGM-VERSION                  PIC X(04)   VALUE "0106".
001750
001760******************************************************************
001770*                                                                *
001780*                        SWITCHES                                *
001790*                                                                *
001800******************************************************************
001810
001820 01  SWITCHES.
001830     05  SW-END-OF-FILE              PIC X.
001840         88  END-OF-FILE             VALUE "Y".
001850     05  SW-FIRST-PRODUCT            PIC X.
001860         88  FIRST-PRODUCT           VALUE "Y".
001870     05  FILLER                      PIC X(02).
001880
001890******************************************************************
001900*                                                                *
001910*                      ACCUMULATORS                              *
001920*                                                                *
001930******************************************************************
001940
001950 01  ACCUMULATORS.
001960     05  AC-LINE-COUNT               PIC 999         COMP.
001970     05  AC-PAGE-COUNT               PIC 999         COMP.
001980     05  AC-PRODUCT-COMMENT-CNT      PIC 9(07)       COMP.
001990     05  AC-PRODUCT-SCORE-SUM        PIC S9(05)V9(4) COMP.
002000     05  AC-PRODUCT-AVG-SCORE        PIC S9(01)V9(4) COMP.
002010     05  AC-PRODUCT-POS-COUNT        PIC 9(07)       COMP.
002020     05  AC-PRODUCT-NEG-COUNT        PIC 9(07)       COMP.
002030     05  AC-PRODUCT-NEU-COUNT        PIC 9(07)       COMP.
002040     05  AC-GRAND-COMMENT-CNT        PIC 9(09)       COMP.
002050     05  AC-GRAND-SCORE-SUM          PIC S9(07)V9(4) COMP.
002060     05  AC-GRAND-AVG-SCORE          PIC S9(01)V9(4) COMP.
002070     05  AC-GRAND-POS-COUNT          PIC 9(09)       COMP.
002080     05  AC-GRAND-NEG-COUNT          PIC 9(09)       COMP.
002090     05  AC-GRAND-NEU-COUNT          PIC 9(09)       COMP.
002100     05  FILLER                      PIC X(01).
002110
002120/
002130******************************************************************
002140*                                                                *
002150*                     WORK AREA FIELDS                           *
002160*                                                                *
002170******************************************************************
002180
002190 01  WORK-AREA.
002200     05  WA-TODAYS-DATE-TIME.
002210         10  WA-TODAYS-DATE.
002220             15  WA-TODAYS-YEAR      PIC 9(4).
002230             15  WA-TODAYS-MONTH     PIC 99.
002240             15  WA-TODAYS-DAY       PIC 99.
002250         10  WA-TODAYS-TIME.
002260             15  WA-TODAYS-HOUR      PIC 99.
002270             15  WA-TODAYS-MINUTES   PIC 99.
002280         10  FILLER                  PIC X(9).
002290*    12/03/98 PJQ Y2K-0071 - RUN-DATE WORK AREA WIDENED TO A
002300*    4-DIGIT YEAR THROUGHOUT.
002310     05  WA-DATE.
002320         10  WA-MONTH                PIC 99.
002330         10  WA-DAY                  PIC 99.
002340         10  WA-YEAR                 PIC 9(4).
002350     05  WA-RUN-DATE REDEFINES WA-DATE
002360                                     PIC 9(8).
002370     05  WA-HOLD-PRODUCT-ID          PIC 9(12).
002380     05  FILLER                      PIC X(01).
002390
002400/
002410******************************************************************
002420*                                                                *
002430*          POSITIVE SENTIMENT WORD TABLE (EMBEDDED)               *
002440*          08/30/96 LMS CR-0455 - WIDENED PER CUST SVC LIST       *
002450*                                                                *
002460******************************************************************
002470
002480 01  SNT-POSITIVE-DATA.
002490     05  FILLER                      PIC X(16) VALUE "GOOD".
002500     05  FILLER                      PIC X(16) VALUE "GREAT".
002510     05  FILLER                      PIC X(16) VALUE "EXCELLENT".
002520     05  FILLER                      PIC X(16) VALUE "SATISFIED".
002530     05  FILLER                      PIC X(16) VALUE "RECOMMEND".
002540     05  FILLER                      PIC X(16) VALUE "PERFECT".
002550     05  FILLER                      PIC X(16) VALUE "BARGAIN".
002560     05  FILLER                      PIC X(16) VALUE "FAST-SHIP".
002570     05  FILLER                      PIC X(16) VALUE "GENUINE".
002580     05  FILLER                      PIC X(16) VALUE "NICE".
002590
002600 01  SNT-POSITIVE-TABLE REDEFINES SNT-POSITIVE-DATA.
002610     05  SNT-POS-WORD-ENTRY OCCURS 10 TIMES
002620                            INDEXED BY SNT-POS-IDX.
002630         10  SNT-POS-WORD               PIC X(16).
002640
002650/
002660******************************************************************
002670*                                                                *
002680*          NEGATIVE SENTIMENT WORD TABLE (EMBEDDED)               *
002690*          08/30/96 LMS CR-0455 - WIDENED PER CUST SVC LIST       *
002700*                                                                *
002710******************************************************************
002720
002730 01  SNT-NEGATIVE-DATA.
002740     05  FILLER                      PIC X(16) VALUE "BAD".
002750     05  FILLER                      PIC X(16) VALUE "AWFUL".
002760     05  FILLER                      PIC X(16) VALUE "DISAPPOINTED".
002770     05  FILLER                      PIC X(16) VALUE "REGRET".
002780     05  FILLER                      PIC X(16) VALUE "BROKEN".
002790     05  FILLER                      PIC X(16) VALUE "FAKE".
002800     05  FILLER                      PIC X(16) VALUE "EXPENSIVE".
002810     05  FILLER                      PIC X(16) VALUE "SLOW-SHIP".
002820     05  FILLER                      PIC X(16) VALUE "REFUND".
002830     05  FILLER                      PIC X(16) VALUE "POOR".
002840
002850 01  SNT-NEGATIVE-TABLE REDEFINES SNT-NEGATIVE-DATA.
002860     05  SNT-NEGV-WORD-ENTRY OCCURS 10 TIMES
002870                             INDEXED BY SNT-NEGW-IDX.
002880         10  SNT-NEGV-WORD              PIC X(16).
002890
002900/
002910******************************************************************
002920*                                                                *
002930*          DEGREE-ADVERB TABLE (EMBEDDED)                        *
002940*          09/19/90 RTC CR-0201 - ORIGINAL TABLE                 *
002950*          WORD(16) FOLLOWED BY MULTIPLIER SCALED BY 10          *
002960*                                                                *
002970******************************************************************
002980
002990 01  SNT-DEGREE-DATA.
003000     05  FILLER  PIC X(18) VALUE "EXTREMELY       16".
003010     05  FILLER  PIC X(18) VALUE "VERY            15".
003020     05  FILLER  PIC X(18) VALUE "EXCEPTIONALLY   14".
003030     05  FILLER  PIC X(18) VALUE "SO              13".
003040     05  FILLER  PIC X(18) VALUE "TOO             13".
003050     05  FILLER  PIC X(18) VALUE "ESPECIALLY      12".
003060     05  FILLER  PIC X(18) VALUE "QUITE           12".
003070     05  FILLER  PIC X(18) VALUE "RATHER          08".
003080     05  FILLER  PIC X(18) VALUE "SOMEWHAT        07".
003090     05  FILLER  PIC X(18) VALUE "SLIGHTLY        07".
003100     05  FILLER  PIC X(18) VALUE "BARELY          06".
003110     05  FILLER  PIC X(18) VALUE "ALMOST          06".
003120     05  FILLER  PIC X(18) VALUE "AVERAGE         05".
003130
003140 01  SNT-DEGREE-TABLE REDEFINES SNT-DEGREE-DATA.
003150     05  SNT-DEGREE-ENTRY OCCURS 13 TIMES
003160                           INDEXED BY SNT-DEG-IDX.
003170         10  SNT-DEG-WORD               PIC X(16).
003180         10  SNT-DEG-MULT-X10           PIC 99.
003190
003200/
003210******************************************************************
003220*                                                                *
003230*          NEGATION WORD TABLE (EMBEDDED)                        *
003240*          03/02/89 DKH CR-0114 - ORIGINAL "NOT" ONLY             *
003250*          06/05/91 RTC CR-0247 - REMAINING WORDS ADDED FOR      *
003260*          DOUBLE-NEGATION HANDLING                              *
003270*                                                                *
003280******************************************************************
003290
003300 01  SNT-NEGATION-DATA.
003310     05  FILLER                      PIC X(16) VALUE "NOT".
003320     05  FILLER                      PIC X(16) VALUE "NO".
003330     05  FILLER                      PIC X(16) VALUE "NONE".
003340     05  FILLER                      PIC X(16) VALUE "NEVER".
003350     05  FILLER                      PIC X(16) VALUE "WONT".
003360     05  FILLER                      PIC X(16) VALUE "CANT".
003370     05  FILLER                      PIC X(16) VALUE "DONT".
003380
003390 01  SNT-NEGATION-TABLE REDEFINES SNT-NEGATION-DATA.
003400     05  SNT-NEG-WORD-ENTRY OCCURS 7 TIMES
003410                            INDEXED BY SNT-NEGN-IDX.
003420         10  SNT-NEG-WORD               PIC X(16).
003430
003440/
003450******************************************************************
003460*                                                                *
003470*              SCORING WORK FIELDS FOR ONE COMMENT               *
003480*                                                                *
003490******************************************************************
003500
003510 01  SNT-SCORE-WORK.
003520     05  SNT-CURRENT-TOKEN           PIC X(16).
003530     05  SNT-TOKEN-SUB               PIC 99          COMP.
003540     05  SNT-POSITIVE-SUM            PIC S9(3)V9(4)  COMP.
003550     05  SNT-NEGATIVE-SUM            PIC S9(3)V9(4)  COMP.
003560     05  SNT-TOTAL-SUM               PIC S9(3)V9(4)  COMP.
003570     05  SNT-DEGREE-MULT             PIC 9V9         COMP.
003580     05  SNT-SIGNED-VALUE            PIC S9V9(4)     COMP.
003590     05  SNT-COMPUTED-SCORE          PIC S9V9(4)     COMP.
003600     05  SNT-NEGATION-COUNT          PIC 99          COMP.
003610     05  SNT-WORD-MATCH-COUNT        PIC 99          COMP.
003620     05  SNT-NEGATION-FLAG           PIC X.
003630         88  SNT-NEGATION-ON         VALUE "Y".
003640         88  SNT-NEGATION-OFF        VALUE "N".
003650     05  FILLER                      PIC X(01).
003660
003670/
003680******************************************************************
003690*                                                                *
003700*       REPORT HEADINGS FOR THE PRODUCT SENTIMENT REPORT         *
003710*                                                                *
003720******************************************************************
003730
003740 01  REPORT-HEADINGS.
003750     05  RH-LINE-1.
003760         10  FILLER                  PIC X(06) VALUE "DATE: ".
003770         10  RH-RUN-DATE             PIC Z9/99/9999.
003780         10  FILLER                  PIC X(23) VALUE SPACES.
003790         10  FILLER                  PIC X(24) VALUE
003800             "PRODUCT SENTIMENT REPORT".
003810         10  FILLER                  PIC X(17) VALUE SPACES.
003820         10  FILLER                  PIC X(05) VALUE "PAGE ".
003830         10  RH-PAGE                 PIC ZZ9.
003840     05  RH-LINE-2.
003850         10  FILLER                  PIC X(23) VALUE SPACES.
003860         10  FILLER                  PIC X(29) VALUE
003870             "CUSTOMER COMMENT WORD SCAN".
003880     05  RH-LINE-3.
003890         10  FILLER                  PIC X(13) VALUE
003900             "PRODUCT-ID".
003910         10  FILLER                  PIC X(03) VALUE SPACES.
003920         10  FILLER                  PIC X(09) VALUE "COMMENTS".
003930         10  FILLER                  PIC X(03) VALUE SPACES.
003940         10  FILLER                  PIC X(10) VALUE
003950             "AVG-SCORE".
003960         10  FILLER                  PIC X(03) VALUE SPACES.
003970         10  FILLER                  PIC X(10) VALUE
003980             "POSITIVE".
003990         10  FILLER                  PIC X(03) VALUE SPACES.
004000         10  FILLER                  PIC X(10) VALUE
004010             "NEGATIVE".
004020         10  FILLER                  PIC X(03) VALUE SPACES.
004030         10  FILLER                  PIC X(08) VALUE "NEUTRAL".
004040     05  RH-LINE-4.
004050         10  FILLER                  PIC X(12) VALUE ALL "-".
004060         10  FILLER                  PIC X VALUE SPACES.
004070         10  FILLER                  PIC X(08) VALUE ALL "-".
004080         10  FILLER                  PIC X VALUE SPACES.
004090         10  FILLER                  PIC X(09) VALUE ALL "-".
004100         10  FILLER                  PIC X VALUE SPACES.
004110         10  FILLER                  PIC X(08) VALUE ALL "-".
004120         10  FILLER                  PIC X VALUE SPACES.
004130         10  FILLER                  PIC X(08) VALUE ALL "-".
004140         10  FILLER                  PIC X VALUE SPACES.
004150         10  FILLER                  PIC X(07) VALUE ALL "-".
004160
004170/
004180******************************************************************
004190*                                                                *
004200*          DETAIL LINE FOR THE PRODUCT SENTIMENT REPORT          *
004210*                                                                *
004220******************************************************************
004230
004240 01  SENTIMENT-DETAIL-LINE.
004250     05  DL-PRODUCT-ID               PIC Z(11)9.
004260     05  FILLER                      PIC X(03) VALUE SPACES.
004270     05  DL-COMMENTS                 PIC ZZZ,ZZ9.
004280     05  FILLER                      PIC X(03) VALUE SPACES.
004290     05  DL-AVG-SCORE                PIC 9.9999.
004300     05  FILLER                      PIC X(04) VALUE SPACES.
004310     05  DL-POSITIVE                 PIC ZZZ,ZZ9.
004320     05  FILLER                      PIC X(04) VALUE SPACES.
004330     05  DL-NEGATIVE                 PIC ZZZ,ZZ9.
004340     05  FILLER                      PIC X(04) VALUE SPACES.
004350     05  DL-NEUTRAL                  PIC ZZZ,ZZ9.
004360
004370******************************************************************
004380*                                                                *
004390*          GRAND TOTAL LINES FOR THE SENTIMENT REPORT            *
004400*                                                                *
004410******************************************************************
004420
004430 01  SENTIMENT-TOTAL-LINE-1.
004440     05  FILLER                      PIC X(18) VALUE SPACES.
004450     05  FILLER                      PIC X(20) VALUE
004460         "*** GRAND TOTALS ***".
004470
004480 01  SENTIMENT-TOTAL-LINE-2.
004490     05  FILLER                      PIC X(02) VALUE SPACES.
004500     05  FILLER                      PIC X(11) VALUE
004510         "TOT-COMMENT".
004520     05  SL-TOTAL-COMMENTS           PIC ZZZ,ZZ9.
004530     05  FILLER                      PIC X(03) VALUE SPACES.
004540     05  SL-TOTAL-AVG-SCORE          PIC 9.9999.
004550     05  FILLER                      PIC X(04) VALUE SPACES.
004560     05  SL-TOTAL-POSITIVE           PIC ZZZ,ZZ9.
004570     05  FILLER                      PIC X(04) VALUE SPACES.
004580     05  SL-TOTAL-NEGATIVE           PIC ZZZ,ZZ9.
004590     05  FILLER                      PIC X(04) VALUE SPACES.
004600     05  SL-TOTAL-NEUTRAL            PIC ZZZ,ZZ9.
004610
004620/
004630 PROCEDURE DIVISION.
004640*******************
004650******************************************************************
004660*                                                                *
004670*  MAIN-PROGRAM.  THIS IS THE MAIN PARAGRAPH OF THIS PROGRAM     *
004680*                                                                *
004690******************************************************************
004700
004710 MAIN-PROGRAM.
004720
004730     PERFORM A-100-INITIALIZATION.
004740     PERFORM B-100-PROCESS-COMMENTS.
004750     PERFORM D-100-WRAP-UP.
004760     STOP RUN.
004770
004780******************************************************************
004790*                                                                *
004800*                   HOUSEKEEPING PARAGRAPH FOLLOWS               *
004810*                                                                *
004820******************************************************************
004830
004840 A-100-INITIALIZATION.
004850
004860     INITIALIZE ACCUMULATORS.
004870
004880     OPEN INPUT COMMENT-FILE
004890          OUTPUT SCORE-FILE
004900          OUTPUT SENTIMENT-REPORT.
004910
004920     MOVE FUNCTION CURRENT-DATE TO WA-TODAYS-DATE-TIME.
004930     MOVE WA-TODAYS-MONTH TO WA-MONTH.
004940     MOVE WA-TODAYS-DAY TO WA-DAY.
004950     MOVE WA-TODAYS-YEAR TO WA-YEAR.
004960
004970     MOVE "N" TO SW-END-OF-FILE.
004980     MOVE "Y" TO SW-FIRST-PRODUCT.
004990
005000/
005010******************************************************************
005020*                                                                *
005030*             COMMENT FILE PROCESSING CONTROL PARAGRAPH          *
005040*                                                                *
005050******************************************************************
005060
005070 B-100-PROCESS-COMMENTS.
005080
005090     READ COMMENT-FILE
005100         AT END
005110             MOVE "Y" TO SW-END-OF-FILE.
005120
005130     PERFORM B-200-PROCESS-ONE-COMMENT
005140       UNTIL END-OF-FILE.
005150
005160*    10/02/06 HAG CR-0733 - PRINT THE LAST PRODUCT'S BREAK LINE
005170*    EVEN WHEN THE FILE HAS AT LEAST ONE COMMENT ON IT.
005180     IF NOT FIRST-PRODUCT
005190         PERFORM B-500-PRODUCT-BREAK.
005200
005210     PERFORM B-600-GRAND-TOTAL.
005220
005230******************************************************************
005240*                                                                *
005250*                SCORE AND WRITE ONE COMMENT                     *
005260*                                                                *
005270******************************************************************
005280
005290 B-200-PROCESS-ONE-COMMENT.
005300
005310     IF AC-LINE-COUNT = 0
005320         PERFORM C-100-PRINT-HEADINGS.
005330
005340     IF FIRST-PRODUCT
005350         MOVE CM-PRODUCT-ID TO WA-HOLD-PRODUCT-ID
005360         MOVE "N" TO SW-FIRST-PRODUCT
005370     ELSE
005380         IF CM-PRODUCT-ID NOT = WA-HOLD-PRODUCT-ID
005390             PERFORM B-500-PRODUCT-BREAK
005400             MOVE CM-PRODUCT-ID TO WA-HOLD-PRODUCT-ID.
005410
005420     PERFORM B-300-SCORE-COMMENT.
005430     PERFORM B-400-CLASSIFY-SCORE.
005440
005450     MOVE CM-ID TO SC-ID.
005460     MOVE CM-PRODUCT-ID TO SC-PRODUCT-ID.
005470     MOVE SNT-COMPUTED-SCORE TO SC-SCORE.
005480
005490     WRITE SCORE-REC.
005500
005510     ADD 1 TO AC-PRODUCT-COMMENT-CNT.
005520     ADD SNT-COMPUTED-SCORE TO AC-PRODUCT-SCORE-SUM.
005530
005540     EVALUATE SC-CLASS
005550         WHEN "POSITIVE"
005560             ADD 1 TO AC-PRODUCT-POS-COUNT
005570         WHEN "NEGATIVE"
005580             ADD 1 TO AC-PRODUCT-NEG-COUNT
005590         WHEN OTHER
005600             ADD 1 TO AC-PRODUCT-NEU-COUNT.
005610
005620     READ COMMENT-FILE
005630         AT END
005640             MOVE "Y" TO SW-END-OF-FILE.
005650
005660/
005670******************************************************************
005680*                                                                *
005690*          SENTIMENT ENGINE - SCORE ONE COMMENT'S WORD LIST       *
005700*          04/09/03 WFN CR-0668 - ROUNDED HALF-UP AT FINAL DIVIDE *
005710*                                                                *
005720******************************************************************
005730
005740 B-300-SCORE-COMMENT.
005750
005760     MOVE 0    TO SNT-POSITIVE-SUM
005770     MOVE 0    TO SNT-NEGATIVE-SUM
005780     MOVE 0    TO SNT-TOTAL-SUM
005790     MOVE 1    TO SNT-DEGREE-MULT
005800     MOVE 0    TO SNT-NEGATION-COUNT
005810     MOVE 0    TO SNT-WORD-MATCH-COUNT
005820     SET SNT-NEGATION-OFF TO TRUE.
005830
005840     IF CM-TOKEN-COUNT = 0
005850         MOVE .5000 TO SNT-COMPUTED-SCORE
005860     ELSE
005870         PERFORM B-310-SCORE-ONE-TOKEN THRU B-310-EXIT
005880           VARYING SNT-TOKEN-SUB FROM 1 BY 1
005890           UNTIL SNT-TOKEN-SUB > CM-TOKEN-COUNT
005900
005910         IF SNT-WORD-MATCH-COUNT = 0
005920             MOVE .5000 TO SNT-COMPUTED-SCORE
005930         ELSE
005940             COMPUTE SNT-TOTAL-SUM =
005950                 SNT-POSITIVE-SUM + SNT-NEGATIVE-SUM
005960             IF SNT-TOTAL-SUM = 0
005970                 MOVE .5000 TO SNT-COMPUTED-SCORE
005980             ELSE
005990                 COMPUTE SNT-COMPUTED-SCORE ROUNDED =
006000                     SNT-POSITIVE-SUM / SNT-TOTAL-SUM
006010                 IF SNT-COMPUTED-SCORE > 1
006020                     MOVE 1 TO SNT-COMPUTED-SCORE
006030                 ELSE
006040                     IF SNT-COMPUTED-SCORE < 0
006050                         MOVE 0 TO SNT-COMPUTED-SCORE.
006060
006070 B-300-EXIT.
006080     EXIT.
006090
006100/
006110******************************************************************
006120*                                                                *
006130*          SCORE ONE TOKEN AGAINST THE FOUR LEXICON TABLES        *
006140*                                                                *
006150******************************************************************
006160
006170 B-310-SCORE-ONE-TOKEN.
006180
006190     MOVE CM-TOKENS (SNT-TOKEN-SUB) TO SNT-CURRENT-TOKEN.
006200
006210*    TOKENS SHORTER THAN 2 CHARACTERS NEVER MATCH AND NEVER
006220*    RESET THE DEGREE MULTIPLIER OR THE NEGATION FLAG.
006230     IF SNT-CURRENT-TOKEN (1:1) = SPACE
006240        OR SNT-CURRENT-TOKEN (2:1) = SPACE
006250         GO TO B-310-EXIT.
006260
006270     SET SNT-DEG-IDX TO 1.
006280     SEARCH SNT-DEGREE-ENTRY
006290         AT END
006300             SET SNT-DEG-IDX TO 0
006310         WHEN SNT-DEG-WORD (SNT-DEG-IDX) = SNT-CURRENT-TOKEN
006320             CONTINUE.
006330
006340     IF SNT-DEG-IDX NOT = 0
006350         COMPUTE SNT-DEGREE-MULT =
006360             SNT-DEG-MULT-X10 (SNT-DEG-IDX) / 10
006370         GO TO B-310-EXIT.
006380
006390     SET SNT-NEGN-IDX TO 1.
006400     SEARCH SNT-NEG-WORD-ENTRY
006410         AT END
006420             SET SNT-NEGN-IDX TO 0
006430         WHEN SNT-NEG-WORD (SNT-NEGN-IDX) = SNT-CURRENT-TOKEN
006440             CONTINUE.
006450
006460     IF SNT-NEGN-IDX NOT = 0
006470         ADD 1 TO SNT-NEGATION-COUNT
006480         IF SNT-NEGATION-ON
006490             SET SNT-NEGATION-OFF TO TRUE
006500             GO TO B-310-EXIT
006510         ELSE
006520             SET SNT-NEGATION-ON TO TRUE
006530             GO TO B-310-EXIT.
006540
006550     SET SNT-POS-IDX TO 1.
006560     SEARCH SNT-POS-WORD-ENTRY
006570         AT END
006580             SET SNT-POS-IDX TO 0
006590         WHEN SNT-POS-WORD (SNT-POS-IDX) = SNT-CURRENT-TOKEN
006600             CONTINUE.
006610
006620     IF SNT-POS-IDX NOT = 0
006630         ADD 1 TO SNT-WORD-MATCH-COUNT
006640         IF SNT-NEGATION-ON
006650             COMPUTE SNT-SIGNED-VALUE = 0 - SNT-DEGREE-MULT
006660             PERFORM B-330-POST-SENTIMENT-WORD
006670             GO TO B-310-EXIT
006680         ELSE
006690             COMPUTE SNT-SIGNED-VALUE = 0 + SNT-DEGREE-MULT
006700             PERFORM B-330-POST-SENTIMENT-WORD
006710             GO TO B-310-EXIT.
006720
006730     SET SNT-NEGW-IDX TO 1.
006740     SEARCH SNT-NEGV-WORD-ENTRY
006750         AT END
006760             SET SNT-NEGW-IDX TO 0
006770         WHEN SNT-NEGV-WORD (SNT-NEGW-IDX) = SNT-CURRENT-TOKEN
006780             CONTINUE.
006790
006800     IF SNT-NEGW-IDX NOT = 0
006810         ADD 1 TO SNT-WORD-MATCH-COUNT
006820         IF SNT-NEGATION-ON
006830             COMPUTE SNT-SIGNED-VALUE = 0 + SNT-DEGREE-MULT
006840             PERFORM B-330-POST-SENTIMENT-WORD
006850             GO TO B-310-EXIT
006860         ELSE
006870             COMPUTE SNT-SIGNED-VALUE = 0 - SNT-DEGREE-MULT
006880             PERFORM B-330-POST-SENTIMENT-WORD
006890             GO TO B-310-EXIT.
006900
006910*    UNMATCHED TOKEN OF LENGTH 2 OR MORE - STILL RESETS THE
006920*    DEGREE MULTIPLIER PER THE 09/19/90 CR-0201 SPECIFICATION.
006930     MOVE 1 TO SNT-DEGREE-MULT.
006940
006950 B-310-EXIT.
006960     EXIT.
006970
006980******************************************************************
006990*                                                                *
007000*    POST A MATCHED SENTIMENT WORD TO P OR N AND RESET D, F, C    *
007010*                                                                *
007020******************************************************************
007030
007040 B-330-POST-SENTIMENT-WORD.
007050
007060     IF SNT-SIGNED-VALUE > 0
007070         ADD SNT-SIGNED-VALUE TO SNT-POSITIVE-SUM
007080     ELSE
007090         COMPUTE SNT-NEGATIVE-SUM =
007100             SNT-NEGATIVE-SUM - SNT-SIGNED-VALUE.
007110
007120     SET SNT-NEGATION-OFF TO TRUE.
007130     MOVE 0 TO SNT-NEGATION-COUNT.
007140     MOVE 1 TO SNT-DEGREE-MULT.
007150
007160/
007170******************************************************************
007180*                                                                *
007190*                    CLASSIFY THE COMPUTED SCORE                 *
007200*                                                                *
007210******************************************************************
007220
007230 B-400-CLASSIFY-SCORE.
007240
007250     IF SNT-COMPUTED-SCORE > .6000
007260         MOVE "POSITIVE" TO SC-CLASS
007270     ELSE
007280         IF SNT-COMPUTED-SCORE < .4000
007290             MOVE "NEGATIVE" TO SC-CLASS
007300         ELSE
007310             MOVE "NEUTRAL " TO SC-CLASS.
007320
007330******************************************************************
007340*                                                                *
007350*      01/22/94 LMS CR-0389 - PRODUCT CONTROL BREAK PARAGRAPH    *
007360*                                                                *
007370******************************************************************
007380
007390 B-500-PRODUCT-BREAK.
007400
007410     IF AC-PRODUCT-COMMENT-CNT = 0
007420         MOVE 0 TO AC-PRODUCT-AVG-SCORE
007430     ELSE
007440         COMPUTE AC-PRODUCT-AVG-SCORE ROUNDED =
007450             AC-PRODUCT-SCORE-SUM / AC-PRODUCT-COMMENT-CNT.
007460
007470     MOVE WA-HOLD-PRODUCT-ID TO DL-PRODUCT-ID.
007480     MOVE AC-PRODUCT-COMMENT-CNT TO DL-COMMENTS.
007490     MOVE AC-PRODUCT-AVG-SCORE TO DL-AVG-SCORE.
007500     MOVE AC-PRODUCT-POS-COUNT TO DL-POSITIVE.
007510     MOVE AC-PRODUCT-NEG-COUNT TO DL-NEGATIVE.
007520     MOVE AC-PRODUCT-NEU-COUNT TO DL-NEUTRAL.
007530
007540     WRITE SENTIMENT-LINE-OUT FROM SENTIMENT-DETAIL-LINE
007550       AFTER ADVANCING 1 LINE.
007560     ADD 1 TO AC-LINE-COUNT.
007570
007580     ADD AC-PRODUCT-COMMENT-CNT TO AC-GRAND-COMMENT-CNT.
007590     ADD AC-PRODUCT-SCORE-SUM   TO AC-GRAND-SCORE-SUM.
007600     ADD AC-PRODUCT-POS-COUNT   TO AC-GRAND-POS-COUNT.
007610     ADD AC-PRODUCT-NEG-COUNT   TO AC-GRAND-NEG-COUNT.
007620     ADD AC-PRODUCT-NEU-COUNT   TO AC-GRAND-NEU-COUNT.
007630
007640     MOVE 0 TO AC-PRODUCT-COMMENT-CNT.
007650     MOVE 0 TO AC-PRODUCT-SCORE-SUM.
007660     MOVE 0 TO AC-PRODUCT-POS-COUNT.
007670     MOVE 0 TO AC-PRODUCT-NEG-COUNT.
007680     MOVE 0 TO AC-PRODUCT-NEU-COUNT.
007690
007700     IF AC-LINE-COUNT > WA-LINES-PER-PAGE
007710         PERFORM C-100-PRINT-HEADINGS.
007720
007730/
007740******************************************************************
007750*                                                                *
007760*                    WRITE THE GRAND TOTAL LINE                  *
007770*                                                                *
007780******************************************************************
007790
007800 B-600-GRAND-TOTAL.
007810
007820     IF AC-GRAND-COMMENT-CNT = 0
007830         MOVE 0 TO AC-GRAND-AVG-SCORE
007840     ELSE
007850         COMPUTE AC-GRAND-AVG-SCORE ROUNDED =
007860             AC-GRAND-SCORE-SUM / AC-GRAND-COMMENT-CNT.
007870
007880     MOVE AC-GRAND-COMMENT-CNT TO SL-TOTAL-COMMENTS.
007890     MOVE AC-GRAND-AVG-SCORE TO SL-TOTAL-AVG-SCORE.
007900     MOVE AC-GRAND-POS-COUNT TO SL-TOTAL-POSITIVE.
007910     MOVE AC-GRAND-NEG-COUNT TO SL-TOTAL-NEGATIVE.
007920     MOVE AC-GRAND-NEU-COUNT TO SL-TOTAL-NEUTRAL.
007930
007940     WRITE SENTIMENT-LINE-OUT FROM SENTIMENT-TOTAL-LINE-1
007950       AFTER ADVANCING 2 LINES.
007960     WRITE SENTIMENT-LINE-OUT FROM SENTIMENT-TOTAL-LINE-2
007970       AFTER ADVANCING 1 LINE.
007980
007990******************************************************************
008000*                                                                *
008010*                    PAGE HEADING PARAGRAPH                      *
008020*                                                                *
008030******************************************************************
008040
008050 C-100-PRINT-HEADINGS.
008060
008070     ADD 1 TO AC-PAGE-COUNT.
008080     MOVE WA-RUN-DATE TO RH-RUN-DATE.
008090     MOVE AC-PAGE-COUNT TO RH-PAGE.
008100
008110     WRITE SENTIMENT-LINE-OUT FROM RH-LINE-1
008120       AFTER ADVANCING PAGE.
008130     WRITE SENTIMENT-LINE-OUT FROM RH-LINE-2
008140       AFTER ADVANCING 2 LINES.
008150     WRITE SENTIMENT-LINE-OUT FROM RH-LINE-3
008160       AFTER ADVANCING 2 LINES.
008170     WRITE SENTIMENT-LINE-OUT FROM RH-LINE-4
008180       AFTER ADVANCING 1 LINE.
008190
008200     MOVE 6 TO AC-LINE-COUNT.
008210
008220/
008230******************************************************************
008240*                                                                *
008250*                      END OF JOB PARAGRAPH                      *
008260*                                                                *
008270******************************************************************
008280
008290 D-100-WRAP-UP.
008300
008310     CLOSE COMMENT-FILE
008320           SCORE-FILE
008330           SENTIMENT-REPORT.
008340
008350     DISPLAY " ".
008360     DISPLAY "SENTIMENT SCORING BATCH HAS TERMINATED".
008370     DISPLAY " ".
008380
008390******************************************************************
008400*                         END OF PROGRAM                         *
008410******************************************************************
008420/
